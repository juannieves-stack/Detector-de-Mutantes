000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DNAEDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/88.
000700 DATE-COMPILED. 03/11/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS A FILE OF DNA-GRID SUBMISSIONS
001300*          PRODUCED BY THE SAMPLE-INTAKE SYSTEM.
001400*
001500*          IT CONTAINS A SINGLE RECORD FOR EVERY GRID SUBMITTED
001600*          TO THE LAB FOR MUTANT/HUMAN CLASSIFICATION.
001700*
001800*          THE PROGRAM EDITS EACH GRID (SIZE, SQUARENESS, BASE
001900*          CHARACTERS), FINGERPRINTS IT, CHECKS THE FINGERPRINT
002000*          AGAINST EVERY GRID ALREADY SEEN THIS RUN, SCANS FOR
002100*          4-IN-A-ROW BASE RUNS WHEN THE FINGERPRINT IS NEW, AND
002200*          WRITES A RESULT RECORD PLUS AN END-OF-RUN SUMMARY OF
002300*          HOW MANY GRIDS CAME BACK MUTANT VERSUS HUMAN.
002400*
002500******************************************************************
002600
002700          INPUT FILE              -   DDS0001.DNAINPT
002800
002900          OUTPUT FILE PRODUCED    -   DDS0001.DNARSLT
003000
003100          INPUT ERROR FILE        -   DDS0001.DNAREJ
003200
003300          SUMMARY REPORT FILE     -   DDS0001.DNASTAT
003400
003500          DUMP FILE               -   SYSOUT
003600
003700******************************************************************
003800*CHANGE LOG.
003900*    DATE     INIT  TICKET     DESCRIPTION
004000*    -------- ----  ---------  --------------------------------
004100*    03/11/88  JS   REQ-4471   ORIGINAL CODING.
004200*    09/02/89  RPT  REQ-4819   ADDED THE IN-MEMORY CACHE TABLE SO
004300*                              A REPEATED GRID DOES NOT HAVE TO
004400*                              BE RE-SCANNED -- PREVIOUSLY EVERY
004500*                              RECORD WENT STRAIGHT TO DNASCAN.
004600*    06/14/91  AK   REQ-5530   WIDENED DNA-CACHE-TABLE FROM 500
004700*                              TO 2000 ENTRIES -- THE GENETICS
004800*                              LAB'S BATCHES OUTGREW THE OLD
004900*                              TABLE SIZE AND STARTED LOSING
005000*                              CACHE HITS ON THE LATER RECORDS.
005100*    11/30/98  TJS  Y2K-0007   Y2K REVIEW -- NO DATE FIELDS IN
005200*                              THIS PROGRAM, NO CHANGE REQUIRED.
005300*    02/08/01  MLR  REQ-6211   REJECT REASON CODES SPLIT OUT SO
005400*                              THE LAB CAN TELL AN EMPTY/UNDERSIZE
005500*                              GRID FROM A BAD-CHARACTER GRID ON
005600*                              THE DNAREJ LISTING.
005700*    04/19/02  MLR  REQ-6390   CACHE LOOKUP NOW SHORT-CIRCUITS ON
005800*                              THE FIRST-HALF-OF-HASH MISMATCH
005900*                              INSTEAD OF ALWAYS COMPARING THE
006000*                              FULL 64-CHARACTER FINGERPRINT.
006100*    08/03/06  DWK  REQ-6502   650-STORE-CACHE-ENTRY WAS CHECKING
006200*                              DNA-CACHE-COUNT > 2000 BEFORE THE
006300*                              ADD 1 -- ON THE 2001ST DISTINCT
006400*                              FINGERPRINT THIS STORED PAST THE
006500*                              END OF THE OCCURS 2000 TABLE INSTEAD
006600*                              OF ABENDING.  CHANGED TO >= 2000 SO
006700*                              A FULL TABLE IS CAUGHT BEFORE THE ADD.
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT SYSOUT
007800     ASSIGN TO UT-S-SYSOUT
007900       ORGANIZATION IS SEQUENTIAL.
008000
008100     SELECT DNAINPT
008200     ASSIGN TO UT-S-DNAINPT
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS OFCODE.
008500
008600     SELECT DNARSLT
008700     ASSIGN TO UT-S-DNARSLT
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000
009100     SELECT DNAREJ
009200     ASSIGN TO UT-S-DNAREJ
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS OFCODE.
009500
009600     SELECT DNASTAT
009700     ASSIGN TO UT-S-DNASTAT
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS OFCODE.
010000
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  SYSOUT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 130 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS SYSOUT-REC.
010900 01  SYSOUT-REC.
011000     05  SYSOUT-TEXT                PIC X(129).
011100     05  FILLER                     PIC X(1).
011200
011300******* THIS FILE IS PASSED IN FROM THE SAMPLE-INTAKE SYSTEM
011400******* ONE RECORD PER GRID SUBMITTED FOR CLASSIFICATION THIS RUN
011500******* THERE IS NO TRAILER RECORD -- EVERY RECORD IN THE FILE IS
011600******* A DNA-INPUT-REC, END OF FILE ENDS THE RUN.
011700 FD  DNAINPT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 2520 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS DNA-INPUT-REC-DATA.
012300 01  DNA-INPUT-REC-DATA.
012400     05  DNA-INPUT-TEXT              PIC X(2519).
012500     05  FILLER                      PIC X(1).
012600******************************************************************
012700* RAW-BYTE PEEK AT JUST THE DNA-ID -- USED IN 1000-ABEND-RTN TO   *
012800* NAME THE RECORD WE WERE ON WITHOUT MOVING THE WHOLE RECORD     *
012900* INTO THE STRUCTURED COPY FIRST.                                *
013000******************************************************************
013100 01  DNA-INPUT-ID-VIEW             REDEFINES DNA-INPUT-REC-DATA.
013200     05  DNAIN-ID-RAW              PIC X(8).
013300     05  FILLER                    PIC X(2512).
013400
013500******* THIS FILE IS WRITTEN FOR EVERY GRID THAT PASSES
013600******* 300-VALIDATE-GRID, WHETHER THE VERDICT CAME FROM THE
013700******* CACHE OR FROM A FRESH SCAN.
013800 FD  DNARSLT
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     BLOCK CONTAINS 0 RECORDS
014200     RECORD CONTAINS 90 CHARACTERS
014300     DATA RECORD IS DNA-RESULT-REC-DATA.
014400 01  DNA-RESULT-REC-DATA.
014500     05  DNA-RESULT-TEXT             PIC X(89).
014600     05  FILLER                      PIC X(1).
014700
014800 FD  DNAREJ
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 2565 CHARACTERS
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS DNA-REJECT-REC.
015400 01  DNA-REJECT-REC.
015500     05  REJ-MSG                    PIC X(44).
015600     05  FILLER                     PIC X(1).
015700     05  REST-OF-REC                PIC X(2520).
015800
015900******* ONE SUMMARY LINE WRITTEN AT END OF RUN -- SEE 999-CLEANUP.
016000 FD  DNASTAT
016100     RECORDING MODE IS F
016200     LABEL RECORDS ARE STANDARD
016300     RECORD CONTAINS 80 CHARACTERS
016400     BLOCK CONTAINS 0 RECORDS
016500     DATA RECORD IS DNA-STATS-PRINT-REC.
016600 01  DNA-STATS-PRINT-REC.
016700     05  DNA-STATS-PRINT-TEXT       PIC X(79).
016800     05  FILLER                     PIC X(1).
016900
017000** QSAM FILE
017100 WORKING-STORAGE SECTION.
017200
017300 01  FILE-STATUS-CODES.
017400     05  OFCODE                     PIC X(2).
017500         88  CODE-WRITE                VALUE SPACES.
017600     05  FILLER                     PIC X(1).
017700
017800     COPY DNADALY.
017900** QSAM FILE
018000
018100******************************************************************
018200* LINKAGE-SHAPED WORK AREAS PASSED TO DNAHASH AND DNASCAN.  BOTH
018300* SUBPROGRAMS EXPECT THE SAME 2512 BYTES (SIZE + 50 ROWS OF 50 +
018400* PAD) THAT DNA-GRID-BODY ALREADY CARRIES -- WS-HASH-AREA IS A
018500* REDEFINITION OF WS-SCAN-AREA RATHER THAN A SEPARATE COPY OF THE
018600* SAME BYTES, SO BUILDING ONE BUILDS BOTH.
018700******************************************************************
018800 01  WS-SCAN-AREA.
018900     05  SCAN-SIZE                  PIC 9(2).
019000     05  SCAN-ROW                   PIC X(50)
019100                                    OCCURS 50 TIMES.
019200     05  FILLER                     PIC X(10).
019300
019400 01  WS-HASH-AREA                   REDEFINES WS-SCAN-AREA.
019500     05  HASH-SIZE                  PIC 9(2).
019600     05  HASH-ROW                   PIC X(50)
019700                                    OCCURS 50 TIMES.
019800     05  FILLER                     PIC X(10).
019900
020000     COPY DNARSLT.
020100
020200******************************************************************
020300* DNA-CACHE-TABLE -- THE PHASE-2 SUBSTITUTE FOR A KEYED CACHE
020400* FILE.  EVERY FINGERPRINT SEEN THIS RUN IS APPENDED HERE ONCE
020500* (650-STORE-CACHE-ENTRY) AND WALKED SEQUENTIALLY ON EVERY LOOKUP
020600* (520-CACHE-LOOKUP) -- THE SAME TABLE-WALK IDIOM USED AGAINST THE
020700* DAILY-CHARGES EQUIPMENT TABLE IN THE OLDER HOSPITAL SYSTEM.
020800* 2000 ENTRIES IS GENEROUS FOR ONE RUN'S WORTH OF DISTINCT GRIDS
020900* (SEE THE 06/14/91 CHANGE-LOG ENTRY ABOVE).
021000******************************************************************
021100 01  DNA-CACHE-TABLE.
021200     05  DNA-CACHE-COUNT            PIC 9(4)   COMP.
021300     05  FILLER                     PIC X(1).
021400     05  DNA-CACHE-ENTRY OCCURS 2000 TIMES.
021500         COPY DNACACH.
021600
021700 01  WS-SYSOUT-REC.
021800     05  MSG                        PIC X(79).
021900     05  FILLER                     PIC X(1).
022000******************************************************************
022100* BYTE-LEVEL VIEW OF THE SYSOUT LINE -- CARRIED OVER FROM A
022200* RETIRED TRACE UTILITY THAT DUMPED MSG ONE CHARACTER AT A TIME
022300* WHEN THE CACHE-LOOKUP SHORT-CIRCUIT WAS FIRST BEING DEBUGGED.
022400******************************************************************
022500 01  WS-SYSOUT-REC-BYTES            REDEFINES WS-SYSOUT-REC.
022600     05  SYSOUT-MSG-BYTE            PIC X(1)
022700                                    OCCURS 80 TIMES.
022800
022900 77  WS-DATE                        PIC 9(6).
023000
023100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023200     05  RECORDS-READ               PIC 9(9)   COMP.
023300     05  RECORDS-WRITTEN            PIC 9(9)   COMP.
023400     05  RECORDS-IN-ERROR           PIC 9(9)   COMP.
023500     05  STATS-MUTANT-COUNT-WS      PIC 9(9)   COMP.
023600     05  STATS-HUMAN-COUNT-WS       PIC 9(9)   COMP.
023700     05  STATS-TOTAL-COUNT-WS       PIC 9(9)   COMP.
023800     05  CACHE-SUB                  PIC 9(4)   COMP.
023900     05  VAL-ROW                    PIC 9(2)   COMP.
024000     05  VAL-COL                    PIC 9(2)   COMP.
024100     05  FILLER                     PIC X(1).
024200
024300 01  MISC-WS-FLDS.
024400     05  STR-LTH                    PIC 9(04)  VALUE 0.
024500     05  RETURN-CD                  PIC S9(04) VALUE 0.
024600     05  MORE-TABLE-ROWS            PIC X(01).
024700         88  NO-MORE-TABLE-ROWS        VALUE "N".
024800     05  FILLER                     PIC X(1).
024900
025000 01  FLAGS-AND-SWITCHES.
025100     05  MORE-DATA-SW               PIC X(01) VALUE "Y".
025200         88  NO-MORE-DATA              VALUE "N".
025300     05  ERROR-FOUND-SW             PIC X(01) VALUE "Y".
025400         88  RECORD-ERROR-FOUND        VALUE "Y".
025500         88  VALID-RECORD              VALUE "N".
025600     05  CACHE-FOUND-SW             PIC X(01) VALUE "N".
025700         88  CACHE-HIT-FOUND           VALUE "Y".
025800         88  CACHE-NOT-FOUND           VALUE "N".
025900     05  FILLER                     PIC X(1).
026000
026100     COPY ABENDREC.
026200** QSAM FILE
026300
026400 77  ZERO-VAL                       PIC 9(1)  COMP  VALUE 0.
026500 77  ONE-VAL                        PIC 9(1)  COMP  VALUE 1.
026600
026700******************************************************************
026800* END-OF-RUN REPORT LINES -- WRITTEN ONCE EACH TO DNASTAT BY
026900* 999-CLEANUP.  EDITED FROM THE COMP ACCUMULATORS ABOVE, NOT
027000* BUILT DIRECTLY INTO THE FD RECORD.
027100******************************************************************
027200 01  WS-STATS-TITLE-LINE.
027300     05  FILLER                     PIC X(1)  VALUE SPACES.
027400     05  TITLE-TEXT                 PIC X(29)
027500                                     VALUE "MUTANT DETECTION RUN SUMMARY".
027600     05  FILLER                     PIC X(50) VALUE SPACES.
027700
027800 01  WS-STATS-DATA-LINE.
027900     05  FILLER                     PIC X(1)  VALUE SPACES.
028000     05  PRINT-MUTANT-COUNT-O       PIC ZZZZZZZZ9.
028100     05  FILLER                     PIC X(2)  VALUE SPACES.
028200     05  PRINT-HUMAN-COUNT-O        PIC ZZZZZZZZ9.
028300     05  FILLER                     PIC X(2)  VALUE SPACES.
028400     05  PRINT-TOTAL-COUNT-O        PIC ZZZZZZZZ9.
028500     05  FILLER                     PIC X(2)  VALUE SPACES.
028600     05  PRINT-RATIO-O              PIC Z.9999999999.
028700     05  FILLER                     PIC X(34) VALUE SPACES.
028800
028900     COPY DNASTAT.
029000
029100 PROCEDURE DIVISION.
029200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029300     PERFORM 100-MAINLINE THRU 100-EXIT
029400             UNTIL NO-MORE-DATA.
029500     PERFORM 999-CLEANUP THRU 999-EXIT.
029600     MOVE +0 TO RETURN-CODE.
029700     GOBACK.
029800
029900 000-HOUSEKEEPING.
030000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030100     DISPLAY "******** BEGIN JOB DNAEDIT ********".
030200     ACCEPT  WS-DATE FROM DATE.
030300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, DNA-CACHE-TABLE.
030400     MOVE ZERO TO DNA-CACHE-COUNT.
030500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030600     PERFORM 900-READ-DNAINPUT THRU 900-EXIT.
030700     IF NO-MORE-DATA
030800         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
030900         GO TO 1000-ABEND-RTN.
031000 000-EXIT.
031100     EXIT.
031200
031300 100-MAINLINE.
031400     MOVE "100-MAINLINE" TO PARA-NAME.
031500     PERFORM 300-VALIDATE-GRID THRU 300-EXIT.
031600
031700     IF RECORD-ERROR-FOUND
031800         PERFORM 710-WRITE-DNAREJ THRU 710-EXIT
031900     ELSE
032000         PERFORM 500-CLASSIFY-GRID THRU 500-EXIT
032100         PERFORM 700-WRITE-DNARSLT THRU 700-EXIT.
032200
032300     PERFORM 900-READ-DNAINPUT THRU 900-EXIT.
032400 100-EXIT.
032500     EXIT.
032600
032700 300-VALIDATE-GRID.
032800     MOVE "N" TO ERROR-FOUND-SW.
032900     MOVE "300-VALIDATE-GRID" TO PARA-NAME.
033000******** RULE 1/2 -- GRID MUST BE PRESENT AND SQUARE.  IN THIS
033100******** FIXED-FORMAT COPYBOOK EVERY OCCURRENCE IS PHYSICALLY
033200******** X(50), SO "SQUARE" COLLAPSES TO DNA-SIZE BEING A SANE
033300******** DIMENSION -- 4 THRU 50, THE COPYBOOK'S OWN MODELED
033400******** MAXIMUM.
033500     IF DNA-SIZE IN DNA-INPUT-REC NOT NUMERIC
033600         MOVE "*** EMPTY OR NON-NUMERIC GRID SIZE" TO
033700         REJ-MSG IN DNA-REJECT-REC
033800         MOVE "Y" TO ERROR-FOUND-SW
033900         GO TO 300-EXIT.
034000
034100     IF DNA-SIZE IN DNA-INPUT-REC < 4
034200         MOVE "*** GRID SMALLER THAN 4X4 REJECTED" TO
034300         REJ-MSG IN DNA-REJECT-REC
034400         MOVE "Y" TO ERROR-FOUND-SW
034500         GO TO 300-EXIT.
034600
034700     IF DNA-SIZE IN DNA-INPUT-REC > 50
034800         MOVE "*** GRID LARGER THAN THIS COPYBOOK CARRIES" TO
034900         REJ-MSG IN DNA-REJECT-REC
035000         MOVE "Y" TO ERROR-FOUND-SW
035100         GO TO 300-EXIT.
035200
035300******** RULE 3 -- EVERY SIGNIFICANT CHARACTER MUST BE A/T/C/G.
035400******** SHORT-CIRCUITS ON THE FIRST BAD CHARACTER.  DRIVEN BY AN
035500******** UNTIL ON THE ERROR SWITCH RATHER THAN A SINGLE GO TO
035600******** SINCE THIS CHECK IS ITSELF A TWO-LEVEL LOOP.
035700     PERFORM 330-CHECK-ONE-CHAR THRU 330-EXIT
035800         VARYING VAL-ROW FROM 1 BY 1 UNTIL
035900             VAL-ROW > DNA-SIZE IN DNA-INPUT-REC OR
036000             RECORD-ERROR-FOUND
036100         AFTER VAL-COL FROM 1 BY 1 UNTIL
036200             VAL-COL > DNA-SIZE IN DNA-INPUT-REC OR
036300             RECORD-ERROR-FOUND.
036400 300-EXIT.
036500     EXIT.
036600
036700 330-CHECK-ONE-CHAR.
036800     IF DNA-ROW IN DNA-INPUT-REC (VAL-ROW) (VAL-COL:1) = "A"
036900     OR DNA-ROW IN DNA-INPUT-REC (VAL-ROW) (VAL-COL:1) = "T"
037000     OR DNA-ROW IN DNA-INPUT-REC (VAL-ROW) (VAL-COL:1) = "C"
037100     OR DNA-ROW IN DNA-INPUT-REC (VAL-ROW) (VAL-COL:1) = "G"
037200         NEXT SENTENCE
037300     ELSE
037400         MOVE "*** INVALID CHARACTER IN GRID, NOT A/T/C/G" TO
037500         REJ-MSG IN DNA-REJECT-REC
037600         MOVE "Y" TO ERROR-FOUND-SW.
037700 330-EXIT.
037800     EXIT.
037900
038000 500-CLASSIFY-GRID.
038100     MOVE "500-CLASSIFY-GRID" TO PARA-NAME.
038200     MOVE DNA-ID IN DNA-INPUT-REC TO RESULT-DNA-ID.
038300     MOVE DNA-GRID-BODY TO WS-SCAN-AREA.
038400
038500     PERFORM 510-COMPUTE-FINGERPRINT THRU 510-EXIT.
038600     PERFORM 520-CACHE-LOOKUP THRU 520-EXIT.
038700
038800     IF CACHE-HIT-FOUND
038900         MOVE "Y" TO RESULT-FROM-CACHE
039000     ELSE
039100         PERFORM 600-SCAN-GRID THRU 600-EXIT
039200         PERFORM 650-STORE-CACHE-ENTRY THRU 650-EXIT
039300         MOVE "N" TO RESULT-FROM-CACHE.
039400
039500     IF RESULT-MUTANT
039600         ADD 1 TO STATS-MUTANT-COUNT-WS
039700     ELSE
039800         ADD 1 TO STATS-HUMAN-COUNT-WS.
039900 500-EXIT.
040000     EXIT.
040100
040200 510-COMPUTE-FINGERPRINT.
040300     MOVE "510-COMPUTE-FINGERPRINT" TO PARA-NAME.
040400     CALL 'DNAHASH' USING WS-HASH-AREA, RESULT-HASH.
040500 510-EXIT.
040600     EXIT.
040700
040800 520-CACHE-LOOKUP.
040900     MOVE "520-CACHE-LOOKUP" TO PARA-NAME.
041000     MOVE "N" TO CACHE-FOUND-SW.
041100
041200     IF DNA-CACHE-COUNT = ZERO
041300         GO TO 520-EXIT.
041400
041500     PERFORM 525-SEARCH-ONE-ENTRY THRU 525-EXIT
041600         VARYING CACHE-SUB FROM 1 BY 1 UNTIL
041700             CACHE-SUB > DNA-CACHE-COUNT OR
041800             CACHE-HIT-FOUND.
041900 520-EXIT.
042000     EXIT.
042100
042200 525-SEARCH-ONE-ENTRY.
042300******** THE FIRST-HALF COMPARE LETS A MISMATCH ON AN EARLY
042400******** CHARACTER DROP OUT WITHOUT COMPARING ALL 64 CHARACTERS
042500******** OF THE FINGERPRINT -- SEE THE 04/19/02 CHANGE-LOG ENTRY.
042600     IF CACHE-HASH-FIRST-HALF (CACHE-SUB) NOT =
042700             RESULT-HASH (1:32)
042800         GO TO 525-EXIT.
042900
043000     IF CACHE-HASH (CACHE-SUB) = RESULT-HASH
043100         MOVE "Y" TO CACHE-FOUND-SW
043200         IF CACHE-VERDICT-MUTANT (CACHE-SUB)
043300             MOVE "Y" TO RESULT-IS-MUTANT
043400         ELSE
043500             MOVE "N" TO RESULT-IS-MUTANT.
043600 525-EXIT.
043700     EXIT.
043800
043900 600-SCAN-GRID.
044000     MOVE "600-SCAN-GRID" TO PARA-NAME.
044100     CALL 'DNASCAN' USING WS-SCAN-AREA, RESULT-IS-MUTANT.
044200 600-EXIT.
044300     EXIT.
044400
044500 650-STORE-CACHE-ENTRY.
044600     MOVE "650-STORE-CACHE-ENTRY" TO PARA-NAME.
044700     IF DNA-CACHE-COUNT >= 2000
044800         MOVE "*** DNA-CACHE-TABLE IS FULL" TO ABEND-REASON
044900         GO TO 1000-ABEND-RTN.
045000
045100     ADD 1 TO DNA-CACHE-COUNT.
045200     MOVE RESULT-HASH      TO CACHE-HASH (DNA-CACHE-COUNT).
045300     MOVE RESULT-IS-MUTANT TO CACHE-IS-MUTANT (DNA-CACHE-COUNT).
045400 650-EXIT.
045500     EXIT.
045600
045700 700-WRITE-DNARSLT.
045800     MOVE "700-WRITE-DNARSLT" TO PARA-NAME.
045900     WRITE DNA-RESULT-REC-DATA FROM DNA-RESULT-REC.
046000     ADD 1 TO RECORDS-WRITTEN.
046100 700-EXIT.
046200     EXIT.
046300
046400 710-WRITE-DNAREJ.
046500     MOVE "710-WRITE-DNAREJ" TO PARA-NAME.
046600     MOVE DNA-INPUT-REC TO REST-OF-REC.
046700     WRITE DNA-REJECT-REC.
046800     ADD 1 TO RECORDS-IN-ERROR.
046900 710-EXIT.
047000     EXIT.
047100
047200 800-OPEN-FILES.
047300     MOVE "800-OPEN-FILES" TO PARA-NAME.
047400     OPEN INPUT  DNAINPT.
047500     OPEN OUTPUT DNARSLT, SYSOUT, DNAREJ, DNASTAT.
047600 800-EXIT.
047700     EXIT.
047800
047900 850-CLOSE-FILES.
048000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
048100     CLOSE DNAINPT,
048200           DNARSLT, SYSOUT, DNAREJ, DNASTAT.
048300 850-EXIT.
048400     EXIT.
048500
048600 900-READ-DNAINPUT.
048700******* REMEMBER TO MOVE "N" TO MORE-DATA-SW IF THE INPUT FILE IS
048800******* AT END.
048900     READ DNAINPT INTO DNA-INPUT-REC
049000         AT END MOVE "N" TO MORE-DATA-SW
049100         GO TO 900-EXIT
049200     END-READ.
049300     MOVE "N" TO ERROR-FOUND-SW.
049400     ADD 1 TO RECORDS-READ.
049500 900-EXIT.
049600     EXIT.
049700
049800 999-CLEANUP.
049900     MOVE "999-CLEANUP" TO PARA-NAME.
050000******* STATISTICS ACCUMULATION (GETSTATS) -- END-OF-FILE CONTROL
050100******* BREAK.  RATIO IS A STRAIGHT TRUNCATING DIVISION, NO
050200******* ROUNDING MODE, GUARDED AGAINST A ZERO DENOMINATOR -- SEE
050400     COMPUTE STATS-TOTAL-COUNT-WS =
050500         STATS-MUTANT-COUNT-WS + STATS-HUMAN-COUNT-WS.
050600
050700     IF STATS-TOTAL-COUNT-WS = ZERO
050800         MOVE ZERO TO STATS-RATIO IN DNA-STATS-REC
050900     ELSE
051000         DIVIDE STATS-MUTANT-COUNT-WS BY STATS-TOTAL-COUNT-WS
051100             GIVING STATS-RATIO IN DNA-STATS-REC.
051200
051300     MOVE STATS-MUTANT-COUNT-WS TO STATS-MUTANT-COUNT IN
051400                                    DNA-STATS-REC.
051500     MOVE STATS-HUMAN-COUNT-WS  TO STATS-HUMAN-COUNT  IN
051600                                    DNA-STATS-REC.
051700
051800     MOVE STATS-MUTANT-COUNT-WS TO PRINT-MUTANT-COUNT-O.
051900     MOVE STATS-HUMAN-COUNT-WS  TO PRINT-HUMAN-COUNT-O.
052000     MOVE STATS-TOTAL-COUNT-WS  TO PRINT-TOTAL-COUNT-O.
052100     MOVE STATS-RATIO IN DNA-STATS-REC TO PRINT-RATIO-O.
052200
052300     WRITE DNA-STATS-PRINT-REC FROM WS-STATS-TITLE-LINE.
052400     WRITE DNA-STATS-PRINT-REC FROM WS-STATS-DATA-LINE.
052500
052600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
052700
052800     DISPLAY "** RECORDS READ **".
052900     DISPLAY  RECORDS-READ.
053000     DISPLAY "** RECORDS WRITTEN **".
053100     DISPLAY  RECORDS-WRITTEN.
053200     DISPLAY "** RECORDS IN ERROR **".
053300     DISPLAY  RECORDS-IN-ERROR.
053400     DISPLAY "** MUTANT COUNT **".
053500     DISPLAY  STATS-MUTANT-COUNT-WS.
053600     DISPLAY "** HUMAN COUNT **".
053700     DISPLAY  STATS-HUMAN-COUNT-WS.
053800
053900     DISPLAY "******** NORMAL END OF JOB DNAEDIT ********".
054000 999-EXIT.
054100     EXIT.
054200
054300 1000-ABEND-RTN.
054400     MOVE DNAIN-ID-RAW   TO ACTUAL-VAL.
054500     MOVE "N/A"          TO EXPECTED-VAL.
054600     WRITE SYSOUT-REC FROM ABEND-REC.
054700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054800     DISPLAY "*** ABNORMAL END OF JOB- DNAEDIT ***" UPON CONSOLE.
054900     DIVIDE ZERO-VAL INTO ONE-VAL.
