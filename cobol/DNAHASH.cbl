000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DNAHASH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/88.
000700 DATE-COMPILED. 03/11/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         CALLED FROM DNAEDIT'S 510-COMPUTE-FINGERPRINT PARAGRAPH
001300*         FOR EVERY GRID THAT PASSES 300-VALIDATE-GRID.
001400*
001500*         BUILDS A 64-CHARACTER HEX-STYLE FINGERPRINT OF THE
001600*         GRID'S CONTENTS.  THE ORIGINAL ON-LINE SYSTEM TOOK A
001700*         TRUE SHA-256 DIGEST OF THE CONCATENATED ROWS; THAT IS
001800*         NOT REPRODUCIBLE HERE AND IS NOT THE BUSINESS RULE --
001900*         THE RULE IS THAT THE SAME GRID (SAME SIZE, SAME ROWS,
002000*         SAME ORDER) ALWAYS PRODUCES THE SAME FINGERPRINT AND
002100*         DIFFERENT GRIDS ALMOST ALWAYS PRODUCE DIFFERENT ONES,
002200*         SO THE CACHE TABLE IN DNAEDIT CAN SHORT-CIRCUIT REPEAT
002300*         SUBMISSIONS.  NOT CRYPTOGRAPHICALLY SECURE AND NOT
002400*         INTENDED TO BE.
002500******************************************************************
002600*CHANGE LOG.
002700*    DATE     INIT  TICKET     DESCRIPTION
002800*    -------- ----  ---------  --------------------------------
002900*    03/11/88  JS   REQ-4471   ORIGINAL CODING.
003000*    07/22/90  RPT  REQ-4990   WIDENED THE FOLD CONSTANT SO TWO
003100*                              GRIDS DIFFERING ONLY IN THE LAST
003200*                              ROW NO LONGER COLLIDED AS OFTEN.
003300*    11/30/98  TJS  Y2K-0007   Y2K REVIEW -- NO DATE FIELDS IN
003400*                              THIS PROGRAM, NO CHANGE REQUIRED.
003500*    02/08/01  MLR  REQ-6211   DIGEST IS NOW PADDED/FOLDED OUT TO
003600*                              A FULL 64 CHARACTERS INSTEAD OF
003700*                              BEING LEFT SHORT AND SPACE-FILLED.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 01  HASH-CONSTANTS.
005200     05  HEX-DIGIT-TABLE           PIC X(16)
005300                                   VALUE "0123456789ABCDEF".
005400     05  HEX-DIGIT-TABLE-BYTES     REDEFINES HEX-DIGIT-TABLE.
005500         10  HEX-DIGIT-TABLE-BYTE  PIC X(1)
005600                                   OCCURS 16 TIMES.
005700     05  FOLD-MULTIPLIER           PIC 9(5)  COMP  VALUE 131.
005800     05  FOLD-MODULUS              PIC 9(5)  COMP  VALUE 99991.
005900     05  FILLER                    PIC X(1).
006000
006100 77  DIGEST-LENGTH                 PIC 9(2)  COMP  VALUE 64.
006200 77  HEX-BASE                      PIC 9(2)  COMP  VALUE 16.
006300
006400 01  HASH-WORK-FIELDS.
006500     05  HASH-ROW-IDX              PIC 9(2)  COMP.
006600     05  HASH-COL-IDX              PIC 9(2)  COMP.
006700     05  HASH-DIGIT-IDX            PIC 9(2)  COMP.
006800     05  HASH-CURRENT-CHAR         PIC X(1).
006900     05  HASH-CHAR-CODE            PIC 9(2)  COMP.
007000     05  HASH-ACCUM                PIC 9(9)  COMP.
007100     05  HASH-QUOTIENT             PIC 9(9)  COMP.
007200     05  HASH-REMAINDER            PIC 9(9)  COMP.
007300     05  HASH-NIBBLE               PIC 9(2)  COMP.
007400     05  FILLER                    PIC X(1).
007500
007600******************************************************************
007700* ALTERNATE NAMES OVER THE SAME WORK AREA -- THE OLD SYSOUT TRACE *
007800* UTILITY (NOW RETIRED) DUMPED THESE FIELDS UNDER THE DUMP-XXXX   *
007900* NAMES.  LEFT IN PLACE IN CASE IT IS EVER REACTIVATED.           *
008000******************************************************************
008100 01  HASH-WORK-FIELDS-DUMP         REDEFINES HASH-WORK-FIELDS.
008200     05  DUMP-ROW-IDX              PIC 9(2)  COMP.
008300     05  DUMP-COL-IDX              PIC 9(2)  COMP.
008400     05  DUMP-DIGIT-IDX            PIC 9(2)  COMP.
008500     05  DUMP-CURRENT-CHAR         PIC X(1).
008600     05  DUMP-CHAR-CODE            PIC 9(2)  COMP.
008700     05  DUMP-ACCUM                PIC 9(9)  COMP.
008800     05  DUMP-QUOTIENT             PIC 9(9)  COMP.
008900     05  DUMP-REMAINDER            PIC 9(9)  COMP.
009000     05  DUMP-NIBBLE               PIC 9(2)  COMP.
009100     05  FILLER                    PIC X(1).
009200
009300 LINKAGE SECTION.
009400 01  HASH-INPUT-REC.
009500     05  HASH-SIZE                 PIC 9(2).
009600     05  HASH-ROW                  PIC X(50)
009700                                   OCCURS 50 TIMES.
009800     05  FILLER                    PIC X(10).
009900
010000******************************************************************
010100* SAME 2512 BYTES, DNASCAN'S FIELD NAMES -- DNASCAN AND DNAHASH   *
010200* ARE BOTH CALLED FROM DNAEDIT AGAINST THE SAME WS-SCAN-AREA, SO  *
010300* A CALLER THAT ALREADY HAS IT ADDRESSED AS A SCAN-REC DOES NOT   *
010400* HAVE TO MOVE IT AGAIN JUST TO CALL THIS PROGRAM.                *
010500******************************************************************
010600 01  HASH-INPUT-AS-SCAN-REC        REDEFINES HASH-INPUT-REC.
010700     05  SCAN-SIZE                 PIC 9(2).
010800     05  SCAN-ROW                  PIC X(50)
010900                                   OCCURS 50 TIMES.
011000     05  FILLER                    PIC X(10).
011100
011200 01  HASH-DIGEST                   PIC X(64).
011300
011400 PROCEDURE DIVISION USING HASH-INPUT-REC, HASH-DIGEST.
011500 000-HASH-MAINLINE.
011600     MOVE ZERO TO HASH-ACCUM.
011700
011800     PERFORM 100-FOLD-ONE-CHARACTER THRU 100-EXIT
011900         VARYING HASH-ROW-IDX FROM 1 BY 1 UNTIL
012000             HASH-ROW-IDX > HASH-SIZE
012100         AFTER HASH-COL-IDX FROM 1 BY 1 UNTIL
012200             HASH-COL-IDX > HASH-SIZE.
012300
012400     PERFORM 200-EMIT-ONE-NIBBLE THRU 200-EXIT
012500         VARYING HASH-DIGIT-IDX FROM 1 BY 1 UNTIL
012600             HASH-DIGIT-IDX > DIGEST-LENGTH.
012700
012800     GOBACK.
012900
013000 100-FOLD-ONE-CHARACTER.
013100******** MAPS EACH BASE TO A SMALL CODE AND FOLDS IT INTO THE
013200******** RUNNING ACCUMULATOR.  POSITION (ROW/COLUMN) IS MIXED
013300******** IN TOO SO "AAAT" AND "ATAA" DO NOT FOLD THE SAME WAY.
013400     MOVE HASH-ROW(HASH-ROW-IDX)(HASH-COL-IDX:1)
013500         TO HASH-CURRENT-CHAR.
013600
013700     EVALUATE HASH-CURRENT-CHAR
013800         WHEN "A"  MOVE 1 TO HASH-CHAR-CODE
013900         WHEN "T"  MOVE 2 TO HASH-CHAR-CODE
014000         WHEN "C"  MOVE 3 TO HASH-CHAR-CODE
014100         WHEN "G"  MOVE 4 TO HASH-CHAR-CODE
014200         WHEN OTHER MOVE 0 TO HASH-CHAR-CODE
014300     END-EVALUATE.
014400
014500     COMPUTE HASH-ACCUM =
014600         (HASH-ACCUM * FOLD-MULTIPLIER) +
014700         (HASH-CHAR-CODE * HASH-ROW-IDX) + HASH-COL-IDX.
014800
014900     DIVIDE HASH-ACCUM BY FOLD-MODULUS
015000         GIVING HASH-QUOTIENT REMAINDER HASH-REMAINDER.
015100     MOVE HASH-REMAINDER TO HASH-ACCUM.
015200 100-EXIT.
015300     EXIT.
015400
015500 200-EMIT-ONE-NIBBLE.
015600******** RE-FOLDS THE ACCUMULATOR ONCE PER OUTPUT POSITION SO
015700******** THE 64-CHARACTER DIGEST IS NOT JUST A FEW DIGITS
015800******** REPEATED OVER AND OVER.
015900     COMPUTE HASH-ACCUM =
016000         (HASH-ACCUM * FOLD-MULTIPLIER) + HASH-DIGIT-IDX.
016100     DIVIDE HASH-ACCUM BY FOLD-MODULUS
016200         GIVING HASH-QUOTIENT REMAINDER HASH-REMAINDER.
016300     MOVE HASH-REMAINDER TO HASH-ACCUM.
016400
016500     DIVIDE HASH-ACCUM BY HEX-BASE
016600         GIVING HASH-QUOTIENT REMAINDER HASH-NIBBLE.
016700
016800     MOVE HEX-DIGIT-TABLE(HASH-NIBBLE + 1:1)
016900         TO HASH-DIGEST(HASH-DIGIT-IDX:1).
017000 200-EXIT.
017100     EXIT.
