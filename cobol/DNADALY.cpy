000100******************************************************************
000200*    DDS0001.TEST.COPYLIB(DNADALY)                                *
000300*                                                                  *
000400*    STRUCTURED COPY OF ONE DNA-GRID SUBMISSION RECORD AS READ    *
000500*    FROM THE DNAINPT FILE.  THE FD FOR DNAINPT CARRIES THE       *
000600*    RECORD AS A FLAT PIC X GROUP -- THIS COPYBOOK IS THE         *
000700*    WORKING-STORAGE SHAPE THAT THE READ ... INTO MOVES IT TO.    *
000800*                                                                  *
000900*    ONLY THE FIRST DNA-SIZE CHARACTERS OF EACH DNA-ROW            *
001000*    OCCURRENCE ARE SIGNIFICANT.  ROWS ARE LEFT-JUSTIFIED AND      *
001100*    SPACE-PADDED OUT TO COLUMN 50 BY THE UPSTREAM COLLECTION      *
001200*    JOB.  N (DNA-SIZE) IS 4 THRU 50 -- 50 IS THE LARGEST GRID     *
001300*    THIS FIXED-FORMAT COPYBOOK CAN CARRY.                         *
001400*                                                                  *
001500*    DNA-GRID-BODY GROUPS THE SIZE/ROWS/FILLER UNDER ONE NAME SO   *
001600*    DNAEDIT CAN LIFT THE WHOLE GRID IN ONE MOVE WHEN IT BUILDS    *
001700*    THE LINKAGE AREAS IT PASSES TO DNAHASH AND DNASCAN.           *
001800******************************************************************
001900 01  DNA-INPUT-REC.
002000     05  DNA-ID                        PIC 9(8).
002100     05  DNA-GRID-BODY.
002200         10  DNA-SIZE                  PIC 9(2).
002300         10  DNA-ROW                   PIC X(50)
002400                                       OCCURS 50 TIMES.
002500         10  FILLER                    PIC X(10).
002600******************************************************************
002700* RECORD LENGTH = 8 + (2 + (50 * 50) + 10) = 8 + 2512 = 2520 BYTES *
002800******************************************************************
