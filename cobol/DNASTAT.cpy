000100******************************************************************
000200*    DDS0001.TEST.COPYLIB(DNASTAT)                                *
000300*                                                                  *
000400*    ONE END-OF-RUN SUMMARY RECORD, WRITTEN ONCE BY DNAEDIT'S      *
000500*    999-CLEANUP CONTROL BREAK AFTER THE LAST DNA-INPUT-REC        *
000600*    HAS BEEN READ.                                                *
000700*                                                                  *
000800*    STATS-RATIO CARRIES 10 FRACTIONAL DIGITS SO THE RATIO IS      *
000900*    NOT VISIBLY TRUNCATED -- SEE DNAEDIT 999-CLEANUP REMARKS.      *
001000******************************************************************
001100 01  DNA-STATS-REC.
001200     05  STATS-MUTANT-COUNT            PIC 9(9).
001300     05  STATS-HUMAN-COUNT             PIC 9(9).
001400     05  STATS-RATIO                   PIC 9(1)V9(10).
001500     05  FILLER                        PIC X(10).
001600******************************************************************
001700* RECORD LENGTH = 9 + 9 + 11 + 10 = 39 BYTES                     *
001800******************************************************************
