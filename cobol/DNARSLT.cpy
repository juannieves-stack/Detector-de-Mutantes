000100******************************************************************
000200*    DDS0001.TEST.COPYLIB(DNARSLT)                                *
000300*                                                                  *
000400*    ONE CLASSIFICATION OUTCOME, WRITTEN ONE-FOR-ONE AGAINST       *
000500*    EVERY DNA-INPUT-REC THAT PASSES 300-VALIDATE-GRID.            *
000600*                                                                  *
000700*    RESULT-HASH IS THE DNAHASH FINGERPRINT, NOT A TRUE SHA-256    *
000800*    DIGEST -- SEE DNAHASH.CBL REMARKS.                            *
000900******************************************************************
001000 01  DNA-RESULT-REC.
001100     05  RESULT-DNA-ID                 PIC 9(8).
001200     05  RESULT-HASH                   PIC X(64).
001300     05  RESULT-IS-MUTANT              PIC X(1).
001400         88  RESULT-MUTANT                 VALUE "Y".
001500         88  RESULT-HUMAN                  VALUE "N".
001600     05  RESULT-FROM-CACHE             PIC X(1).
001700         88  RESULT-CACHE-HIT              VALUE "Y".
001800         88  RESULT-FRESH-CALC             VALUE "N".
001900     05  FILLER                        PIC X(16).
002000******************************************************************
002100* RECORD LENGTH = 8 + 64 + 1 + 1 + 16 = 90 BYTES                  *
002200******************************************************************
