000100******************************************************************
000200*    DDS0001.TEST.COPYLIB(ABENDREC)                               *
000300*                                                                  *
000400*    STANDARD SHOP ABEND/DUMP LINE.  WRITTEN TO SYSOUT FROM        *
000500*    1000-ABEND-RTN IN ANY JOB THAT FOLLOWS THE HOUSE CONVENTION   *
000600*    OF FORCING AN 0C7 RATHER THAN LETTING A BAD RUN FALL THROUGH. *
000700*    SIZED TO MATCH A 130-BYTE SYSOUT-REC.                        *
000800******************************************************************
000900 01  ABEND-REC.
001000     05  PARA-NAME                     PIC X(24).
001100     05  FILLER                        PIC X(2)  VALUE SPACES.
001200     05  ABEND-REASON                  PIC X(36).
001300     05  FILLER                        PIC X(2)  VALUE SPACES.
001400     05  EXPECTED-VAL                  PIC X(30).
001500     05  FILLER                        PIC X(2)  VALUE SPACES.
001600     05  ACTUAL-VAL                    PIC X(30).
001700     05  FILLER                        PIC X(4)  VALUE SPACES.
001800******************************************************************
001900* RECORD LENGTH = 24 + 2 + 36 + 2 + 30 + 2 + 30 + 4 = 130 BYTES   *
002000******************************************************************
