000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DNASCAN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/88.
000700 DATE-COMPILED. 03/11/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         CALLED FROM DNAEDIT'S 600-SCAN-GRID PARAGRAPH WHEN A
001300*         GRID'S FINGERPRINT IS NOT ALREADY ON THE DNA-CACHE-TABLE.
001400*
001500*         SCANS THE GRID FOR RUNS OF 4 IDENTICAL BASES IN ANY OF
001600*         FOUR DIRECTIONS (HORIZONTAL, VERTICAL, DIAGONAL
001700*         DESCENDING, DIAGONAL ASCENDING).  MORE THAN ONE SUCH RUN
001800*         CLASSIFIES THE GRID AS A MUTANT; ZERO OR ONE RUN
001900*         CLASSIFIES IT AS HUMAN.  SCANNING STOPS THE INSTANT A
002000*         SECOND RUN TURNS UP -- THE REST OF THE GRID DOES NOT
002100*         NEED TO BE LOOKED AT.
002200*
002300*         THIS IS A PURE CHARACTER-COMPARE ROUTINE.  NO ROUNDING,
002400*         NO DECIMAL ARITHMETIC.
002500******************************************************************
002600*CHANGE LOG.
002700*    DATE     INIT  TICKET     DESCRIPTION
002800*    -------- ----  ---------  --------------------------------
002900*    03/11/88  JS   REQ-4471   ORIGINAL CODING.
003000*    09/02/89  RPT  REQ-4819   ADDED DIAGONAL-ASCENDING CHECK --
003100*                              PRIOR VERSION ONLY LOOKED AT THREE
003200*                              OF THE FOUR DIRECTIONS.
003300*    06/14/91  AK   REQ-5530   FIXED OFF-BY-ONE ON THE VERTICAL
003400*                              BOUNDS CHECK FOR N EXACTLY 4.
003500*    11/30/98  TJS  Y2K-0007   Y2K REVIEW -- NO DATE FIELDS IN
003600*                              THIS PROGRAM, NO CHANGE REQUIRED.
003700*    04/19/02  MLR  REQ-6390   EARLY-TERMINATE THE OUTER SCAN AS
003800*                              SOON AS THE SECOND RUN IS FOUND
003900*                              INSTEAD OF SCANNING THE WHOLE GRID.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300 77  MAX-RUN-LENGTH                PIC 9(2)  COMP  VALUE 4.
005400 77  MIN-GRID-SIZE                 PIC 9(2)  COMP  VALUE 4.
005500******** MIN-GRID-SIZE MIRRORS THE FLOOR ENFORCED IN DNAEDIT'S
005600******** 300-VALIDATE-GRID -- KEPT HERE ONLY FOR THE BENEFIT OF
005700******** ANYONE READING THIS PROGRAM IN ISOLATION.
005800 01  SCAN-WORK-FIELDS.
005900     05  ROW-IDX                   PIC 9(2)  COMP.
006000     05  COL-IDX                   PIC 9(2)  COMP.
006100     05  RUN-COUNT                 PIC 9(2)  COMP.
006200     05  LAST-COL                  PIC 9(2)  COMP.
006300     05  FILLER                    PIC X(1).
006400******************************************************************
006500* FULL-GROUP ALIAS OF THE SAME FOUR WORK FIELDS -- THE OLD SYSOUT
006600* TRACE UTILITY (NOW RETIRED) DUMPED THEM UNDER THE DUMP-XXXX
006700* NAMES BELOW.  LEFT IN PLACE IN CASE IT IS EVER REACTIVATED.
006800******************************************************************
006900 01  SCAN-WORK-FIELDS-DUMP          REDEFINES SCAN-WORK-FIELDS.
007000     05  DUMP-ROW-IDX              PIC 9(2)  COMP.
007100     05  DUMP-COL-IDX              PIC 9(2)  COMP.
007200     05  DUMP-RUN-COUNT            PIC 9(2)  COMP.
007300     05  DUMP-LAST-COL             PIC 9(2)  COMP.
007400     05  FILLER                    PIC X(1).
007500
007600******************************************************************
007700* BYTE-LEVEL VIEW OF THE SAME FIVE WORK FIELDS -- HUNG ON WHEN
007800* CHASING THE REQ-6390 EARLY-TERMINATION CHANGE, LEFT IN PLACE
007900* SINCE IT COSTS NOTHING TO CARRY.
008000******************************************************************
008100 01  SCAN-WORK-BYTES               REDEFINES SCAN-WORK-FIELDS.
008200     05  SCAN-WORK-BYTE            PIC X(1)
008300                                   OCCURS 5 TIMES.
008400
008500 LINKAGE SECTION.
008600 01  DNA-SCAN-REC.
008700     05  SCAN-SIZE                 PIC 9(2).
008800     05  SCAN-ROW                  PIC X(50)
008900                                   OCCURS 50 TIMES.
009000     05  FILLER                    PIC X(10).
009100
009200******************************************************************
009300* QUICK-PEEK VIEW OF THE FIRST ROW ONLY, NO SUBSCRIPT NEEDED --
009400* USED WHEN A BAD GRID IS DISPLAYED TO SYSOUT FOR DIAGNOSIS.
009500******************************************************************
009600 01  DNA-SCAN-REC-FIRST-ROW        REDEFINES DNA-SCAN-REC.
009700     05  FIRST-ROW-SIZE            PIC 9(2).
009800     05  FIRST-ROW-ONLY            PIC X(50).
009900     05  FILLER                    PIC X(2460).
010000
010100 01  SCAN-IS-MUTANT                PIC X(1).
010200
010300 PROCEDURE DIVISION USING DNA-SCAN-REC, SCAN-IS-MUTANT.
010400 000-SCAN-MAINLINE.
010500     MOVE ZERO TO RUN-COUNT.
010600     COMPUTE LAST-COL = SCAN-SIZE - MAX-RUN-LENGTH + 1.
010700
010800     PERFORM 100-SCAN-ONE-CELL THRU 100-EXIT
010900         VARYING ROW-IDX FROM 1 BY 1 UNTIL
011000             ROW-IDX > SCAN-SIZE OR RUN-COUNT > 1
011100         AFTER COL-IDX FROM 1 BY 1 UNTIL
011200             COL-IDX > SCAN-SIZE OR RUN-COUNT > 1.
011300
011400     IF RUN-COUNT > 1
011500         MOVE "Y" TO SCAN-IS-MUTANT
011600     ELSE
011700         MOVE "N" TO SCAN-IS-MUTANT.
011800
011900     GOBACK.
012000
012100 100-SCAN-ONE-CELL.
012200******** ONE STARTING CELL, ALL FOUR DIRECTIONS CHECKED
012300******** INDEPENDENTLY -- A CELL CAN CONTRIBUTE TO MORE THAN
012400******** ONE COUNTED RUN.
012500     PERFORM 200-CHECK-HORIZONTAL THRU 200-EXIT.
012600     PERFORM 300-CHECK-VERTICAL THRU 300-EXIT.
012700     PERFORM 400-CHECK-DIAG-DESCENDING THRU 400-EXIT.
012800     PERFORM 500-CHECK-DIAG-ASCENDING THRU 500-EXIT.
012900 100-EXIT.
013000     EXIT.
013100
013200 200-CHECK-HORIZONTAL.
013300******** LEFT TO RIGHT ACROSS ONE ROW.  NEEDS COL-IDX + 3 <= N.
013400     IF COL-IDX > LAST-COL
013500         GO TO 200-EXIT.
013600
013700     IF SCAN-ROW(ROW-IDX)(COL-IDX:1) =
013800             SCAN-ROW(ROW-IDX)(COL-IDX + 1:1)
013900     AND SCAN-ROW(ROW-IDX)(COL-IDX:1) =
014000             SCAN-ROW(ROW-IDX)(COL-IDX + 2:1)
014100     AND SCAN-ROW(ROW-IDX)(COL-IDX:1) =
014200             SCAN-ROW(ROW-IDX)(COL-IDX + 3:1)
014300         ADD 1 TO RUN-COUNT.
014400 200-EXIT.
014500     EXIT.
014600
014700 300-CHECK-VERTICAL.
014800******** TOP TO BOTTOM DOWN ONE COLUMN.  NEEDS ROW-IDX + 3 <= N.
014900     IF ROW-IDX > LAST-COL
015000         GO TO 300-EXIT.
015100
015200     IF SCAN-ROW(ROW-IDX)(COL-IDX:1) =
015300             SCAN-ROW(ROW-IDX + 1)(COL-IDX:1)
015400     AND SCAN-ROW(ROW-IDX)(COL-IDX:1) =
015500             SCAN-ROW(ROW-IDX + 2)(COL-IDX:1)
015600     AND SCAN-ROW(ROW-IDX)(COL-IDX:1) =
015700             SCAN-ROW(ROW-IDX + 3)(COL-IDX:1)
015800         ADD 1 TO RUN-COUNT.
015900 300-EXIT.
016000     EXIT.
016100
016200 400-CHECK-DIAG-DESCENDING.
016300******** ROW+1/COL+1 PER STEP.  NEEDS BOTH ROW-IDX + 3 <= N AND
016400******** COL-IDX + 3 <= N.
016500     IF ROW-IDX > LAST-COL OR COL-IDX > LAST-COL
016600         GO TO 400-EXIT.
016700
016800     IF SCAN-ROW(ROW-IDX)(COL-IDX:1) =
016900             SCAN-ROW(ROW-IDX + 1)(COL-IDX + 1:1)
017000     AND SCAN-ROW(ROW-IDX)(COL-IDX:1) =
017100             SCAN-ROW(ROW-IDX + 2)(COL-IDX + 2:1)
017200     AND SCAN-ROW(ROW-IDX)(COL-IDX:1) =
017300             SCAN-ROW(ROW-IDX + 3)(COL-IDX + 3:1)
017400         ADD 1 TO RUN-COUNT.
017500 400-EXIT.
017600     EXIT.
017700
017800 500-CHECK-DIAG-ASCENDING.
017900******** ROW-1/COL+1 PER STEP.  NEEDS ROW-IDX >= 4 (SO
018000******** ROW-IDX - 3 >= 1 IN THIS 1-BASED TABLE) AND
018100******** COL-IDX + 3 <= N.
018200     IF ROW-IDX < 4 OR COL-IDX > LAST-COL
018300         GO TO 500-EXIT.
018400
018500     IF SCAN-ROW(ROW-IDX)(COL-IDX:1) =
018600             SCAN-ROW(ROW-IDX - 1)(COL-IDX + 1:1)
018700     AND SCAN-ROW(ROW-IDX)(COL-IDX:1) =
018800             SCAN-ROW(ROW-IDX - 2)(COL-IDX + 2:1)
018900     AND SCAN-ROW(ROW-IDX)(COL-IDX:1) =
019000             SCAN-ROW(ROW-IDX - 3)(COL-IDX + 3:1)
019100         ADD 1 TO RUN-COUNT.
019200 500-EXIT.
019300     EXIT.
