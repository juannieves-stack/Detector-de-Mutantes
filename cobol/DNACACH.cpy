000100******************************************************************
000200*    DDS0001.TEST.COPYLIB(DNACACH)                                *
000300*                                                                  *
000400*    ONE FINGERPRINT-TO-VERDICT MAPPING.  LOGICALLY KEYED BY       *
000500*    CACHE-HASH.  NO VSAM/INDEXED FILE BACKS THIS RECORD -- IT IS  *
000600*    COPIED STRAIGHT INTO THE OCCURS 2000 ENTRY OF DNAEDIT'S       *
000700*    DNA-CACHE-TABLE, WHICH IS WALKED SEQUENTIALLY THE SAME WAY    *
000800*    THE DAILY-CHARGES EQUIPMENT TABLE IS WALKED IN THE OLDER      *
000900*    HOSPITAL SYSTEM.  WRITTEN AT THE 10 LEVEL, NOT 01, SINCE IT   *
001000*    IS ALWAYS NESTED ONE LEVEL UNDER A CALLER-SUPPLIED OCCURS     *
001100*    GROUP.                                                        *
001200******************************************************************
001300     10  CACHE-HASH                    PIC X(64).
001400     10  CACHE-HASH-HALVES            REDEFINES CACHE-HASH.
001500         15  CACHE-HASH-FIRST-HALF     PIC X(32).
001600         15  CACHE-HASH-SECOND-HALF    PIC X(32).
001700     10  CACHE-IS-MUTANT               PIC X(1).
001800         88  CACHE-VERDICT-MUTANT          VALUE "Y".
001900         88  CACHE-VERDICT-HUMAN           VALUE "N".
002000     10  FILLER                        PIC X(7).
002100******************************************************************
002200* ENTRY LENGTH = 64 + 1 + 7 = 72 BYTES                            *
002300******************************************************************
